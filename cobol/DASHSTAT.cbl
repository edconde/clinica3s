000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DASHSTAT.
000400 AUTHOR. M. PRUITT.
000500 INSTALLATION. CLINICA3S DATA PROCESSING.
000600 DATE-WRITTEN. 08/14/89.
000700 DATE-COMPILED. 08/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM PRODUCES THE NIGHTLY/ON-DEMAND CLINIC
001400*          DASHBOARD STATISTICS REPORT FOR CLINICA3S.  IT READS
001500*          THE FULL APPOINTMENT LEDGER AND ITS SERVICE LINE-ITEM
001600*          DETAIL, OPTIONALLY RESTRICTED TO A SINGLE CALENDAR
001700*          YEAR, AND PRODUCES CLINIC-WIDE TOTALS, A MONTHLY
001800*          CONTROL-BREAK BREAKDOWN, AND A PER-DENTIST CONTROL-
001900*          BREAK BREAKDOWN INCLUDING COMMISSION OWED EACH
002000*          DENTIST.
002100*
002200*          THIS REPLACED THE SHOP'S OLD END-OF-SHIFT CENSUS
002300*          REPORT WHEN THE CLINICA3S DENTAL-CLINIC CONTRACT
002400*          CAME IN -- THE SAME NUMBERED-PARAGRAPH SKELETON WAS
002500*          RE-USED AND RE-KEYED FOR THE NEW BUSINESS RATHER
002600*          THAN WRITTEN FROM SCRATCH.  SEE CHANGE-LOG BELOW.
002700*
002800******************************************************************
002900
003000         INPUT FILE       -   APPOINTMENT-FILE (APPT HEADERS)
003100
003200         INPUT FILE       -   APPOINTMENT-DETAIL-FILE
003300                               (SERVICE LINE ITEMS)
003400
003500         INPUT FILE       -   SERVICE-FILE (CATALOG LOOKUP)
003600
003700         INPUT FILE       -   DENTIST-FILE (COMMISSION LOOKUP)
003800
003900         INPUT FILE       -   PATIENT-FILE (COUNT ONLY)
004000
004100         PARM CARD        -   SYSIN - 4-DIGIT CCYY YEAR FILTER,
004200                               ZERO OR BLANK MEANS ALL YEARS
004300
004400         OUTPUT FILE      -   DASHBOARD-REPORT-FILE
004500
004600******************************************************************
004700*CHANGE-LOG.
004800*----------------------------------------------------------------
004900* 08/14/89  RTB  ORIGINAL - WROTE AS PATLIST, THE HOSPITAL DAILY
005000*                PATIENT TREATMENTS AND CHARGES LIST
005100* 03/02/90  RTB  ADDED WARD/ROOM/BED SORT SEQUENCE TO OUTPUT
005200* 11/02/91  RTB  ADDED EQUIPMENT-CHARGES SECOND REPORT SECTION
005300* 06/18/93  KJF  FIXED TRAILER-RECORD BALANCING ABEND ON SHORT
005400*                RUNS - TICKET HL-2209
005500* 02/04/97  KJF  BEGAN YEAR-2000 REVIEW OF ALL DATE FIELDS
005600* 04/17/99  KJF  Y2K CERTIFICATION SIGN-OFF - EXPANDED ALL
005700*                2-DIGIT YEAR FIELDS TO 4 DIGITS - TICKET
005800*                Y2K-0331
005900* 09/19/16  MPK  REPURPOSED PATLIST AS DASHSTAT FOR THE NEW
006000*                CLINICA3S DENTAL-CLINIC CONTRACT - DROPPED THE
006100*                WARD/ROOM/BED PRINT SECTIONS, ADDED THE CLINIC
006200*                SUMMARY, MONTHLY, AND DENTIST BREAKDOWN SECTIONS
006300*                DESCRIBED ABOVE - TICKET CLNC-070
006400* 09/19/16  MPK  ADDED SVCCAT/DENTIST WORKING-STORAGE TABLE
006500*                LOADS AND SEARCH ALL LOOKUPS - NO MORE VSAM
006600*                PATMSTR ON THIS JOB, EVERYTHING IS FLAT-FILE
006700* 01/22/18  MPK  FIXED PENDING-APPOINTMENTS COUNTING PAST-DATED
006800*                PENDING-STATUS ROWS - SHOULD ONLY COUNT FUTURE-
006900*                DATED VISITS REGARDLESS OF STATUS - CLNC-133
007000* 02/11/19  MPK  ADDED APPT-VISIT-CCYYMM REDEFINES AND THE
007100*                MONTHLY BREAKDOWN INSERTION-SORT TABLE -
007200*                TICKET CLNC-118
007300* 06/30/20  MPK  UNPAID LINES ON A COMPLETED APPOINTMENT NOW
007400*                STILL SUBTRACT COST FROM REVENUE EVEN THOUGH
007500*                NO INVOICE WAS RAISED - FINANCE FLAGGED THIS
007600*                AS A GAP - TICKET CLNC-205
007700* 04/05/22  MPK  SPLIT COMMISSION CALCULATION OUT TO SUBPROGRAM
007800*                COMMCALC SO THE ROUNDING RULE LIVES IN ONE
007900*                PLACE
008000* 11/03/23  DRO  REVIEWED FULL PASS FOR CLNC-260 AUDIT REQUEST -
008100*                NO CODE CHANGES, CONFIRMED REVENUE FORMULA
008200*                MATCHES FINANCE'S WRITTEN DEFINITION
008300* 03/14/25  DRO  GNUCOBOL MIGRATION - NO INDEXED FILE SUPPORT
008400*                UNDER THE NEW RUNTIME, SO SERVICE-FILE AND
008500*                DENTIST-FILE ARE NOW LOADED WHOLE INTO
008600*                WORKING-STORAGE AND RESOLVED BY SEARCH ALL
008700*                INSTEAD OF RANDOM VSAM READS - TICKET CLNC-311
008800******************************************************************
008900
009000 ENVIRONMENT DIVISION.
009100 CONFIGURATION SECTION.
009200 SOURCE-COMPUTER. IBM-390.
009300 OBJECT-COMPUTER. IBM-390.
009400 SPECIAL-NAMES.
009500     C01 IS NEXT-PAGE.
009600
009700 INPUT-OUTPUT SECTION.
009800 FILE-CONTROL.
009900     SELECT APPOINTMENT-FILE
010000     ASSIGN TO UT-S-APPTFILE
010100       ACCESS MODE IS SEQUENTIAL
010200       FILE STATUS IS APPT-FS.
010300
010400     SELECT APPOINTMENT-DETAIL-FILE
010500     ASSIGN TO UT-S-APDTLFILE
010600       ACCESS MODE IS SEQUENTIAL
010700       FILE STATUS IS DTL-FS.
010800
010900     SELECT SERVICE-FILE
011000     ASSIGN TO UT-S-SVCFILE
011100       ACCESS MODE IS SEQUENTIAL
011200       FILE STATUS IS SVC-FS.
011300
011400     SELECT DENTIST-FILE
011500     ASSIGN TO UT-S-DENTFILE
011600       ACCESS MODE IS SEQUENTIAL
011700       FILE STATUS IS DNT-FS.
011800
011900     SELECT PATIENT-FILE
012000     ASSIGN TO UT-S-PATFILE
012100       ACCESS MODE IS SEQUENTIAL
012200       FILE STATUS IS PAT-FS.
012300
012400     SELECT DASHBOARD-REPORT-FILE
012500     ASSIGN TO UT-S-DASHRPT
012600       ACCESS MODE IS SEQUENTIAL
012700       FILE STATUS IS RPT-FS.
012800
012900 DATA DIVISION.
013000 FILE SECTION.
013100****** ONE RECORD PER CLINIC VISIT - SEE APPTREC COPYBOOK
013200 FD  APPOINTMENT-FILE
013300     RECORDING MODE IS F
013400     LABEL RECORDS ARE STANDARD
013500     RECORD CONTAINS 68 CHARACTERS
013600     BLOCK CONTAINS 0 RECORDS
013700     DATA RECORD IS FD-APPOINTMENT-REC.
013800 01  FD-APPOINTMENT-REC         PIC X(68).
013900
014000****** ONE RECORD PER SERVICE LINE ITEM - SEE APDTLREC COPYBOOK
014100 FD  APPOINTMENT-DETAIL-FILE
014200     RECORDING MODE IS F
014300     LABEL RECORDS ARE STANDARD
014400     RECORD CONTAINS 57 CHARACTERS
014500     BLOCK CONTAINS 0 RECORDS
014600     DATA RECORD IS FD-DETAIL-REC.
014700 01  FD-DETAIL-REC              PIC X(57).
014800
014900****** SMALL CATALOG LOOKUP - LOADED WHOLE, SEE SVCCAT COPYBOOK
015000 FD  SERVICE-FILE
015100     RECORDING MODE IS F
015200     LABEL RECORDS ARE STANDARD
015300     RECORD CONTAINS 98 CHARACTERS
015400     BLOCK CONTAINS 0 RECORDS
015500     DATA RECORD IS FD-SERVICE-REC.
015600 01  FD-SERVICE-REC             PIC X(98).
015700
015800****** SMALL DENTIST LOOKUP - LOADED WHOLE, SEE DENTIST COPYBOOK
015900 FD  DENTIST-FILE
016000     RECORDING MODE IS F
016100     LABEL RECORDS ARE STANDARD
016200     RECORD CONTAINS 140 CHARACTERS
016300     BLOCK CONTAINS 0 RECORDS
016400     DATA RECORD IS FD-DENTIST-REC.
016500 01  FD-DENTIST-REC             PIC X(140).
016600
016700****** COUNT ONLY - SEE PATCNT COPYBOOK
016800 FD  PATIENT-FILE
016900     RECORDING MODE IS F
017000     LABEL RECORDS ARE STANDARD
017100     RECORD CONTAINS 120 CHARACTERS
017200     BLOCK CONTAINS 0 RECORDS
017300     DATA RECORD IS FD-PATIENT-REC.
017400 01  FD-PATIENT-REC             PIC X(120).
017500
017600****** CLINIC SUMMARY, MONTHLY, AND DENTIST BREAKDOWN SECTIONS
017700 FD  DASHBOARD-REPORT-FILE
017800     RECORDING MODE IS F
017900     LABEL RECORDS ARE STANDARD
018000     RECORD CONTAINS 132 CHARACTERS
018100     BLOCK CONTAINS 0 RECORDS
018200     DATA RECORD IS RPT-REC.
018300 01  RPT-REC                    PIC X(132).
018400
018500 WORKING-STORAGE SECTION.
018600
018700 01  FILE-STATUS-CODES.
018800     05  APPT-FS                 PIC X(2).
018900         88 APPT-READ-OK      VALUE SPACES.
019000         88 APPT-AT-END       VALUE "10".
019100     05  DTL-FS                  PIC X(2).
019200         88 DTL-READ-OK       VALUE SPACES.
019300         88 DTL-AT-END        VALUE "10".
019400     05  SVC-FS                  PIC X(2).
019500         88 SVC-READ-OK       VALUE SPACES.
019600         88 SVC-AT-END        VALUE "10".
019700     05  DNT-FS                  PIC X(2).
019800         88 DNT-READ-OK       VALUE SPACES.
019900         88 DNT-AT-END        VALUE "10".
020000     05  PAT-FS                  PIC X(2).
020100         88 PAT-READ-OK       VALUE SPACES.
020200         88 PAT-AT-END        VALUE "10".
020300     05  RPT-FS                  PIC X(2).
020400         88 RPT-WRITE-OK      VALUE SPACES.
020500     05  FILLER                  PIC X(01).
020600
020700** LINE-SEQUENTIAL RECORD LAYOUTS
020800 COPY APPTREC.
020900 COPY APDTLREC.
021000 COPY SVCCAT.
021100 COPY DENTIST.
021200 COPY PATCNT.
021300
021400 01  WS-YEAR-PARM                PIC 9(4).
021500
021600 01  WS-CURRENT-DATE-FIELDS.
021700     05  WS-CURRENT-DATE         PIC 9(8).
021800     05  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
021900         10  WS-CURRENT-CCYY     PIC 9(4).
022000         10  WS-CURRENT-MM       PIC 9(2).
022100         10  WS-CURRENT-DD       PIC 9(2).
022200     05  WS-CURRENT-TIME-FULL    PIC 9(8).
022300     05  WS-CURRENT-TIME-R REDEFINES WS-CURRENT-TIME-FULL.
022400         10  WS-CURRENT-HHMM     PIC 9(4).
022500         10  FILLER              PIC 9(4).
022600
022700 01  WS-DATE-TIME-COMPARE.
022800     05  WS-NOW-DTTM-NUM         PIC 9(12) COMP.
022900     05  WS-APPT-DTTM-NUM        PIC 9(12) COMP.
023000     05  FILLER                  PIC X(01).
023100
023200 01  TABLE-COUNTS.
023300     05  WS-SERVICE-COUNT        PIC 9(4) COMP VALUE ZERO.
023400     05  WS-DENTIST-COUNT        PIC 9(4) COMP VALUE ZERO.
023500     05  WS-DETAIL-COUNT         PIC 9(6) COMP VALUE ZERO.
023600     05  HOLD-MTH-IDX            PIC 9(4) COMP VALUE ZERO.
023700     05  FILLER                  PIC X(01).
023800
023900 01  WS-SERVICE-TABLE.
024000     05  SERVICE-TABLE-ENTRY OCCURS 500 TIMES
024100             ASCENDING KEY IS SVC-TBL-SERVICE-ID
024200             INDEXED BY SVC-IDX.
024300         10  SVC-TBL-SERVICE-ID  PIC 9(9).
024400         10  SVC-TBL-STD-COST    PIC S9(7)V9(2) USAGE COMP-3.
024500         10  SVC-TBL-LIST-PRICE  PIC S9(7)V9(2) USAGE COMP-3.
024600         10  FILLER              PIC X(04).
024700
024800 01  WS-DENTIST-TABLE.
024900*  DOUBLES AS THE DENTIST-BREAKDOWN ACCUMULATOR - ONE ROW PER
025000*  DENTIST, IN THE SAME ASCENDING DENTIST-ID ORDER THE FILE IS
025100*  LOADED IN, SO THE FINAL REPORT NEEDS NO SEPARATE SORT STEP
025200     05  DENTIST-TABLE-ENTRY OCCURS 200 TIMES
025300             ASCENDING KEY IS DNT-TBL-DENTIST-ID
025400             INDEXED BY DNT-IDX.
025500         10  DNT-TBL-DENTIST-ID      PIC 9(9).
025600         10  DNT-TBL-USER-NAME       PIC X(40).
025700         10  DNT-TBL-COMMISSION-PCT  PIC S9(3)V9(2) COMP-3.
025800         10  DNT-TBL-APPOINTMENTS    PIC 9(6) COMP.
025900         10  DNT-TBL-REVENUE         PIC S9(7)V9(2) COMP-3.
026000         10  DNT-TBL-COMMISSION      PIC S9(7)V9(2) COMP-3.
026100         10  FILLER                  PIC X(04).
026200
026300 01  WS-DETAIL-TABLE.
026400*  WHOLE APPOINTMENT-DETAIL-FILE, LOADED ONCE.  MATCHED TO EACH
026500*  APPOINTMENT BY A LINEAR SCAN ON DTL-APPT-ID - NO ISAM RANDOM
026600*  READ AVAILABLE UNDER THIS RUNTIME (SEE 03/14/25 CHANGE-LOG)
026700     05  DETAIL-TABLE-ENTRY OCCURS 4000 TIMES
026800             INDEXED BY DTL-IDX.
026900         10  DTL-APPT-ID             PIC 9(9).
027000         10  DTL-SERVICE-ID          PIC 9(9).
027100         10  DTL-QUANTITY            PIC 9(4).
027200         10  DTL-PRICE-APPL          PIC S9(7)V9(2)
027300                                     USAGE COMP-3.
027400         10  DTL-PAID-FLAG           PIC X(1).
027500             88 DTL-IS-PAID              VALUE "Y".
027600         10  FILLER                  PIC X(04).
027700
027800 01  WS-MONTH-TABLE.
027900*  BUILT AS APPOINTMENTS ARE READ - NOT A FILE-BACKED LOOKUP,
028000*  SO ENTRIES ARE INSERTION-SORTED ASCENDING BY CCYYMM AS THEY
028100*  ARE ADDED RATHER THAN LOADED PRE-SORTED (SEE 2150/2160)
028200     05  MONTH-TABLE-COUNT       PIC 9(4) COMP VALUE ZERO.
028300     05  MONTH-TABLE-ENTRY OCCURS 240 TIMES
028400             INDEXED BY MTH-IDX.
028500         10  MTH-TBL-CCYYMM-GRP.
028600             15  MTH-TBL-CCYY        PIC 9(4).
028700             15  MTH-TBL-MM          PIC 9(2).
028800         10  MTH-TBL-CCYYMM-N REDEFINES MTH-TBL-CCYYMM-GRP
028900                                     PIC 9(6).
029000         10  MTH-TBL-APPOINTMENTS    PIC 9(6) COMP.
029100         10  MTH-TBL-REVENUE         PIC S9(7)V9(2) COMP-3.
029200         10  FILLER                  PIC X(04).
029300
029400 01  CLINIC-TOTALS.
029500     05  WS-TOTAL-PATIENTS       PIC 9(9) COMP.
029600     05  WS-TOTAL-APPOINTMENTS   PIC 9(9) COMP.
029700     05  WS-COMPLETED-APPTS      PIC 9(9) COMP.
029800     05  WS-PENDING-APPTS        PIC 9(9) COMP.
029900     05  WS-UNPAID-APPTS         PIC 9(9) COMP.
030000     05  WS-TOTAL-INVOICING      PIC S9(9)V9(2) COMP-3.
030100     05  WS-TOTAL-COST           PIC S9(9)V9(2) COMP-3.
030200     05  WS-TOTAL-REVENUE        PIC S9(9)V9(2) COMP-3.
030300     05  WS-PENDING-PAYMENTS     PIC S9(9)V9(2) COMP-3.
030400     05  FILLER                  PIC X(01).
030500
030600 01  MISC-WS-FLDS.
030700     05  WS-LINE-COST            PIC S9(7)V9(2) COMP-3.
030800     05  WS-LINE-PRICE           PIC S9(7)V9(2) COMP-3.
030900     05  WS-EXT-COST             PIC S9(9)V9(2) COMP-3.
031000     05  WS-EXT-PRICE            PIC S9(9)V9(2) COMP-3.
031100     05  FILLER                  PIC X(01).
031200
031300 01  FLAGS-AND-SWITCHES.
031400     05  MORE-APPT-SW            PIC X(1) VALUE "Y".
031500         88 NO-MORE-APPTS            VALUE "N".
031600     05  MORE-SERVICE-SW         PIC X(1) VALUE "Y".
031700         88 NO-MORE-SERVICE          VALUE "N".
031800     05  MORE-DENTIST-SW         PIC X(1) VALUE "Y".
031900         88 NO-MORE-DENTIST          VALUE "N".
032000     05  MORE-DETAIL-SW          PIC X(1) VALUE "Y".
032100         88 NO-MORE-DETAIL           VALUE "N".
032200     05  MORE-PATIENT-SW         PIC X(1) VALUE "Y".
032300         88 NO-MORE-PATIENT          VALUE "N".
032400     05  WS-APPT-HAS-UNPAID-SW   PIC X(1) VALUE "N".
032500         88 APPT-HAS-UNPAID-LINE     VALUE "Y".
032600     05  WS-MONTH-FOUND-SW       PIC X(1) VALUE "N".
032700         88 MONTH-FOUND              VALUE "Y".
032800     05  WS-SHIFTING-SW          PIC X(1) VALUE "N".
032900         88 SHIFTING                 VALUE "Y".
033000     05  FILLER                  PIC X(01).
033100
033200 01  COMMISSION-CALC-REC.
033300     05  CALC-UNIT-PRICE         PIC S9(7)V9(2) USAGE COMP-3.
033400     05  CALC-QUANTITY           PIC 9(4).
033500     05  CALC-COMMISSION-PCT     PIC S9(3)V9(2) USAGE COMP-3.
033600     05  CALC-COMMISSION-AMT     PIC S9(7)V9(2) USAGE COMP-3.
033700     05  FILLER                  PIC X(04).
033800
033900 01  WS-CALL-RETURN-CD           PIC 9(4) COMP.
034000
034100 01  WS-RPT-HDR-LINE.
034200     05  FILLER                  PIC X(3) VALUE SPACES.
034300     05  FILLER                  PIC X(45) VALUE
034400         "CLINICA3S DASHBOARD STATISTICS REPORT".
034500     05  FILLER                  PIC X(84) VALUE SPACES.
034600
034700 01  WS-BLANK-LINE.
034800     05  FILLER                  PIC X(132) VALUE SPACES.
034900
035000 01  WS-SUMMARY-COUNT-LINE.
035100     05  FILLER                  PIC X(1) VALUE SPACE.
035200     05  SCNT-LABEL-O            PIC X(24).
035300     05  FILLER                  PIC X(2) VALUE SPACES.
035400     05  SCNT-VALUE-O            PIC ZZZZZZZZ9.
035500     05  FILLER                  PIC X(96) VALUE SPACES.
035600
035700 01  WS-SUMMARY-AMT-LINE.
035800     05  FILLER                  PIC X(1) VALUE SPACE.
035900     05  SAMT-LABEL-O            PIC X(24).
036000     05  FILLER                  PIC X(2) VALUE SPACES.
036100     05  SAMT-VALUE-O            PIC -9(7).99.
036200     05  FILLER                  PIC X(94) VALUE SPACES.
036300
036400 01  WS-MONTH-HDR-LINE.
036500     05  FILLER                  PIC X(3) VALUE SPACES.
036600     05  FILLER                  PIC X(16) VALUE
036700         "MONTH (CCYY-MM)".
036800     05  FILLER                  PIC X(4) VALUE SPACES.
036900     05  FILLER                  PIC X(12) VALUE
037000         "APPOINTMENTS".
037100     05  FILLER                  PIC X(4) VALUE SPACES.
037200     05  FILLER                  PIC X(7) VALUE "REVENUE".
037300     05  FILLER                  PIC X(86) VALUE SPACES.
037400
037500 01  WS-MONTH-DETAIL-LINE.
037600     05  FILLER                  PIC X(3) VALUE SPACES.
037700     05  MDTL-MONTH-O.
037800         10  MDTL-CCYY-O         PIC 9(4).
037900         10  FILLER              PIC X(1) VALUE "-".
038000         10  MDTL-MM-O           PIC 9(2).
038100     05  FILLER                  PIC X(9) VALUE SPACES.
038200     05  MDTL-APPTS-O            PIC ZZZZZ9.
038300     05  FILLER                  PIC X(9) VALUE SPACES.
038400     05  MDTL-REVENUE-O          PIC -9(7).99.
038500     05  FILLER                  PIC X(87) VALUE SPACES.
038600
038700 01  WS-DENTIST-HDR-LINE.
038800     05  FILLER                  PIC X(3) VALUE SPACES.
038900     05  FILLER                  PIC X(10) VALUE "DENTIST ID".
039000     05  FILLER                  PIC X(2) VALUE SPACES.
039100     05  FILLER                  PIC X(40) VALUE
039200         "DENTIST NAME".
039300     05  FILLER                  PIC X(2) VALUE SPACES.
039400     05  FILLER                  PIC X(12) VALUE
039500         "APPOINTMENTS".
039600     05  FILLER                  PIC X(2) VALUE SPACES.
039700     05  FILLER                  PIC X(11) VALUE "REVENUE".
039800     05  FILLER                  PIC X(2) VALUE SPACES.
039900     05  FILLER                  PIC X(11) VALUE "COMMISSION".
040000     05  FILLER                  PIC X(37) VALUE SPACES.
040100
040200 01  WS-DENTIST-DETAIL-LINE.
040300     05  FILLER                  PIC X(3) VALUE SPACES.
040400     05  DDTL-DENTIST-ID-O       PIC 9(9).
040500     05  FILLER                  PIC X(3) VALUE SPACES.
040600     05  DDTL-DENTIST-NAME-O     PIC X(40).
040700     05  FILLER                  PIC X(2) VALUE SPACES.
040800     05  DDTL-APPTS-O            PIC ZZZZZ9.
040900     05  FILLER                  PIC X(8) VALUE SPACES.
041000     05  DDTL-REVENUE-O          PIC -9(7).99.
041100     05  FILLER                  PIC X(2) VALUE SPACES.
041200     05  DDTL-COMMISSION-O       PIC -9(7).99.
041300     05  FILLER                  PIC X(37) VALUE SPACES.
041400
041500 COPY ABENDREC.
041600
041700 PROCEDURE DIVISION.
041800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
041900     PERFORM 100-MAINLINE THRU 100-EXIT
042000             UNTIL NO-MORE-APPTS.
042100     PERFORM 9000-PRODUCE-REPORT THRU 9000-EXIT.
042200     PERFORM 9900-CLOSE-FILES THRU 9900-EXIT.
042300     MOVE ZERO TO RETURN-CODE.
042400     GOBACK.
042500
042600 000-HOUSEKEEPING.
042700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
042800     DISPLAY "******** BEGIN JOB DASHSTAT ********".
042900     ACCEPT WS-YEAR-PARM FROM SYSIN.
043000     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
043100     ACCEPT WS-CURRENT-TIME-FULL FROM TIME.
043200     COMPUTE WS-NOW-DTTM-NUM =
043300         (WS-CURRENT-DATE * 10000) + WS-CURRENT-HHMM.
043400
043500     INITIALIZE CLINIC-TOTALS.
043600     OPEN OUTPUT DASHBOARD-REPORT-FILE.
043700
043800     PERFORM 0100-LOAD-SERVICE-TABLE THRU 0100-EXIT.
043900     PERFORM 0200-LOAD-DENTIST-TABLE THRU 0200-EXIT.
044000     PERFORM 0300-LOAD-DETAIL-TABLE THRU 0300-EXIT.
044100     PERFORM 0400-COUNT-PATIENTS THRU 0400-EXIT.
044200
044300     OPEN INPUT APPOINTMENT-FILE.
044400     READ APPOINTMENT-FILE INTO DASH-APPOINTMENT-REC
044500         AT END
044600         MOVE "N" TO MORE-APPT-SW
044700     END-READ.
044800 000-EXIT.
044900     EXIT.
045000
045100 0100-LOAD-SERVICE-TABLE.
045200     MOVE "0100-LOAD-SERVICE-TABLE" TO PARA-NAME.
045300     OPEN INPUT SERVICE-FILE.
045400     READ SERVICE-FILE INTO DCLSERVICE-CAT
045500         AT END
045600         MOVE "N" TO MORE-SERVICE-SW
045700     END-READ.
045800     PERFORM 0110-ADD-SERVICE-ENTRY THRU 0110-EXIT
045900             UNTIL NO-MORE-SERVICE.
046000     CLOSE SERVICE-FILE.
046100 0100-EXIT.
046200     EXIT.
046300
046400 0110-ADD-SERVICE-ENTRY.
046500     MOVE "0110-ADD-SERVICE-ENTRY" TO PARA-NAME.
046600     ADD 1 TO WS-SERVICE-COUNT.
046700     SET SVC-IDX TO WS-SERVICE-COUNT.
046800     MOVE SVC-SERVICE-ID  TO SVC-TBL-SERVICE-ID(SVC-IDX).
046900     MOVE SVC-STD-COST    TO SVC-TBL-STD-COST(SVC-IDX).
047000     MOVE SVC-LIST-PRICE  TO SVC-TBL-LIST-PRICE(SVC-IDX).
047100     READ SERVICE-FILE INTO DCLSERVICE-CAT
047200         AT END
047300         MOVE "N" TO MORE-SERVICE-SW
047400     END-READ.
047500 0110-EXIT.
047600     EXIT.
047700
047800 0200-LOAD-DENTIST-TABLE.
047900     MOVE "0200-LOAD-DENTIST-TABLE" TO PARA-NAME.
048000     OPEN INPUT DENTIST-FILE.
048100     READ DENTIST-FILE INTO DCLDENTIST
048200         AT END
048300         MOVE "N" TO MORE-DENTIST-SW
048400     END-READ.
048500     PERFORM 0210-ADD-DENTIST-ENTRY THRU 0210-EXIT
048600             UNTIL NO-MORE-DENTIST.
048700     CLOSE DENTIST-FILE.
048800 0200-EXIT.
048900     EXIT.
049000
049100 0210-ADD-DENTIST-ENTRY.
049200     MOVE "0210-ADD-DENTIST-ENTRY" TO PARA-NAME.
049300     ADD 1 TO WS-DENTIST-COUNT.
049400     SET DNT-IDX TO WS-DENTIST-COUNT.
049500     MOVE DENT-DENTIST-ID     TO DNT-TBL-DENTIST-ID(DNT-IDX).
049600     MOVE DENT-USER-NAME      TO DNT-TBL-USER-NAME(DNT-IDX).
049700     MOVE DENT-COMMISSION-PCT TO
049800                              DNT-TBL-COMMISSION-PCT(DNT-IDX).
049900     MOVE ZERO TO DNT-TBL-APPOINTMENTS(DNT-IDX).
050000     MOVE ZERO TO DNT-TBL-REVENUE(DNT-IDX).
050100     MOVE ZERO TO DNT-TBL-COMMISSION(DNT-IDX).
050200     READ DENTIST-FILE INTO DCLDENTIST
050300         AT END
050400         MOVE "N" TO MORE-DENTIST-SW
050500     END-READ.
050600 0210-EXIT.
050700     EXIT.
050800
050900 0300-LOAD-DETAIL-TABLE.
051000     MOVE "0300-LOAD-DETAIL-TABLE" TO PARA-NAME.
051100     OPEN INPUT APPOINTMENT-DETAIL-FILE.
051200     READ APPOINTMENT-DETAIL-FILE INTO DASH-DETAIL-REC
051300         AT END
051400         MOVE "N" TO MORE-DETAIL-SW
051500     END-READ.
051600     PERFORM 0310-ADD-DETAIL-ENTRY THRU 0310-EXIT
051700             UNTIL NO-MORE-DETAIL.
051800     CLOSE APPOINTMENT-DETAIL-FILE.
051900 0300-EXIT.
052000     EXIT.
052100
052200 0310-ADD-DETAIL-ENTRY.
052300     MOVE "0310-ADD-DETAIL-ENTRY" TO PARA-NAME.
052400     ADD 1 TO WS-DETAIL-COUNT.
052500     SET DTL-IDX TO WS-DETAIL-COUNT.
052600     MOVE DETAIL-APPT-ID     TO DTL-APPT-ID(DTL-IDX).
052700     MOVE DETAIL-SERVICE-ID  TO DTL-SERVICE-ID(DTL-IDX).
052800     MOVE DETAIL-QUANTITY    TO DTL-QUANTITY(DTL-IDX).
052900     MOVE DETAIL-PRICE-APPL  TO DTL-PRICE-APPL(DTL-IDX).
053000     MOVE DETAIL-PAID-FLAG   TO DTL-PAID-FLAG(DTL-IDX).
053100     READ APPOINTMENT-DETAIL-FILE INTO DASH-DETAIL-REC
053200         AT END
053300         MOVE "N" TO MORE-DETAIL-SW
053400     END-READ.
053500 0310-EXIT.
053600     EXIT.
053700
053800 0400-COUNT-PATIENTS.
053900     MOVE "0400-COUNT-PATIENTS" TO PARA-NAME.
054000     OPEN INPUT PATIENT-FILE.
054100     READ PATIENT-FILE INTO DASH-PATIENT-REC
054200         AT END
054300         MOVE "N" TO MORE-PATIENT-SW
054400     END-READ.
054500     PERFORM 0410-COUNT-PATIENT-ENTRY THRU 0410-EXIT
054600             UNTIL NO-MORE-PATIENT.
054700     CLOSE PATIENT-FILE.
054800 0400-EXIT.
054900     EXIT.
055000
055100 0410-COUNT-PATIENT-ENTRY.
055200     MOVE "0410-COUNT-PATIENT-ENTRY" TO PARA-NAME.
055300     ADD 1 TO WS-TOTAL-PATIENTS.
055400     READ PATIENT-FILE INTO DASH-PATIENT-REC
055500         AT END
055600         MOVE "N" TO MORE-PATIENT-SW
055700     END-READ.
055800 0410-EXIT.
055900     EXIT.
056000
056100 100-MAINLINE.
056200     MOVE "100-MAINLINE" TO PARA-NAME.
056300*  BUSINESS RULE 1 - YEAR = ZERO MEANS ALL YEARS; OTHERWISE
056400*  ONLY APPOINTMENTS DATED IN THAT CALENDAR YEAR PARTICIPATE.
056500*  TOTAL-PATIENTS IS NEVER FILTERED - IT WAS ALREADY COUNTED
056600*  IN 0400-COUNT-PATIENTS ABOVE.
056700     IF WS-YEAR-PARM = ZERO
056800          OR APPT-VISIT-CCYY = WS-YEAR-PARM
056900         ADD 1 TO WS-TOTAL-APPOINTMENTS
057000         PERFORM 1000-ACCUM-CLINIC-TOTALS THRU 1000-EXIT
057100         PERFORM 2000-ACCUM-MONTH-BREAK THRU 2000-EXIT
057200         PERFORM 3000-ACCUM-DENTIST-BREAK THRU 3000-EXIT
057300     END-IF.
057400
057500     READ APPOINTMENT-FILE INTO DASH-APPOINTMENT-REC
057600         AT END
057700         MOVE "N" TO MORE-APPT-SW
057800     END-READ.
057900 100-EXIT.
058000     EXIT.
058100
058200 1000-ACCUM-CLINIC-TOTALS.
058300     MOVE "1000-ACCUM-CLINIC-TOTALS" TO PARA-NAME.
058400     IF APPT-STATUS-COMPLETED
058500         ADD 1 TO WS-COMPLETED-APPTS
058600     END-IF.
058700
058800*  01/22/18 MPK - PENDING IS PURELY "SCHEDULED-DATE-TIME IS IN
058900*  THE FUTURE", NOT TIED TO APPT-STATUS - TICKET CLNC-133
059000     COMPUTE WS-APPT-DTTM-NUM =
059100         (APPT-VISIT-DATE-N * 10000) +
059200         (APPT-VISIT-HH * 100) + APPT-VISIT-MI.
059300     IF WS-APPT-DTTM-NUM > WS-NOW-DTTM-NUM
059400         ADD 1 TO WS-PENDING-APPTS
059500     END-IF.
059600
059700     MOVE "N" TO WS-APPT-HAS-UNPAID-SW.
059800     IF APPT-STATUS-COMPLETED
059900         PERFORM 1100-ACCUM-DETAIL-MONEY THRU 1100-EXIT
060000             VARYING DTL-IDX FROM 1 BY 1
060100             UNTIL DTL-IDX > WS-DETAIL-COUNT
060200         IF APPT-HAS-UNPAID-LINE
060300             ADD 1 TO WS-UNPAID-APPTS
060400         END-IF
060500     END-IF.
060600 1000-EXIT.
060700     EXIT.
060800
060900 1100-ACCUM-DETAIL-MONEY.
061000     MOVE "1100-ACCUM-DETAIL-MONEY" TO PARA-NAME.
061100     IF DTL-APPT-ID(DTL-IDX) NOT = APPT-ID
061200         GO TO 1100-EXIT
061300     END-IF.
061400
061500     PERFORM 1150-LOOKUP-SERVICE-COST THRU 1150-EXIT.
061600     MOVE DTL-PRICE-APPL(DTL-IDX) TO WS-LINE-PRICE.
061700     COMPUTE WS-EXT-COST ROUNDED =
061800         WS-LINE-COST * DTL-QUANTITY(DTL-IDX).
061900     ADD WS-EXT-COST TO WS-TOTAL-COST.
062000
062100*  06/30/20 MPK - UNPAID LINES STILL INCUR COST BUT RAISE NO
062200*  INVOICE - THE PRICE GOES TO PENDING-PAYMENTS INSTEAD -
062300*  TICKET CLNC-205
062400     IF DTL-IS-PAID(DTL-IDX)
062500         COMPUTE WS-EXT-PRICE ROUNDED =
062600             WS-LINE-PRICE * DTL-QUANTITY(DTL-IDX)
062700         ADD WS-EXT-PRICE TO WS-TOTAL-INVOICING
062800     ELSE
062900         COMPUTE WS-EXT-PRICE ROUNDED =
063000             WS-LINE-PRICE * DTL-QUANTITY(DTL-IDX)
063100         ADD WS-EXT-PRICE TO WS-PENDING-PAYMENTS
063200         MOVE "Y" TO WS-APPT-HAS-UNPAID-SW
063300     END-IF.
063400 1100-EXIT.
063500     EXIT.
063600
063700 1150-LOOKUP-SERVICE-COST.
063800     MOVE "1150-LOOKUP-SERVICE-COST" TO PARA-NAME.
063900     SET SVC-IDX TO 1.
064000     SEARCH ALL SERVICE-TABLE-ENTRY
064100         AT END
064200             MOVE "** SERVICE NOT FOUND ON SERVICE-FILE"
064300                                       TO ABEND-REASON
064400             MOVE DTL-SERVICE-ID(DTL-IDX) TO ACTUAL-VAL
064500             GO TO 1000-ABEND-RTN
064600         WHEN SVC-TBL-SERVICE-ID(SVC-IDX) =
064700                                  DTL-SERVICE-ID(DTL-IDX)
064800             MOVE SVC-TBL-STD-COST(SVC-IDX)   TO WS-LINE-COST
064900     END-SEARCH.
065000 1150-EXIT.
065100     EXIT.
065200
065300 2000-ACCUM-MONTH-BREAK.
065400     MOVE "2000-ACCUM-MONTH-BREAK" TO PARA-NAME.
065500     PERFORM 2100-FIND-OR-INSERT-MONTH THRU 2100-EXIT.
065600     ADD 1 TO MTH-TBL-APPOINTMENTS(MTH-IDX).
065700     IF APPT-STATUS-COMPLETED
065800         PERFORM 2200-ACCUM-MONTH-DETAIL THRU 2200-EXIT
065900             VARYING DTL-IDX FROM 1 BY 1
066000             UNTIL DTL-IDX > WS-DETAIL-COUNT
066100     END-IF.
066200 2000-EXIT.
066300     EXIT.
066400
066500 2100-FIND-OR-INSERT-MONTH.
066600     MOVE "2100-FIND-OR-INSERT-MONTH" TO PARA-NAME.
066700     MOVE "N" TO WS-MONTH-FOUND-SW.
066800     MOVE ZERO TO HOLD-MTH-IDX.
066900     PERFORM 2110-SCAN-MONTH-ENTRY THRU 2110-EXIT
067000         VARYING MTH-IDX FROM 1 BY 1
067100         UNTIL MTH-IDX > MONTH-TABLE-COUNT OR MONTH-FOUND.
067200     IF MONTH-FOUND
067300         SET MTH-IDX TO HOLD-MTH-IDX
067400     ELSE
067500         PERFORM 2150-INSERT-MONTH-ENTRY THRU 2150-EXIT
067600     END-IF.
067700 2100-EXIT.
067800     EXIT.
067900
068000 2110-SCAN-MONTH-ENTRY.
068100     MOVE "2110-SCAN-MONTH-ENTRY" TO PARA-NAME.
068200     IF MTH-TBL-CCYYMM-N(MTH-IDX) = APPT-BREAK-CCYYMM
068300         MOVE "Y" TO WS-MONTH-FOUND-SW
068400         SET HOLD-MTH-IDX TO MTH-IDX
068500     END-IF.
068600 2110-EXIT.
068700     EXIT.
068800
068900*  02/11/19 MPK - INSERTION-SORT THE NEW MONTH INTO ASCENDING
069000*  POSITION SO THE FINAL REPORT NEEDS NO SEPARATE SORT STEP -
069100*  TICKET CLNC-118
069200 2150-INSERT-MONTH-ENTRY.
069300     MOVE "2150-INSERT-MONTH-ENTRY" TO PARA-NAME.
069400     ADD 1 TO MONTH-TABLE-COUNT.
069500     SET MTH-IDX TO MONTH-TABLE-COUNT.
069600     MOVE "Y" TO WS-SHIFTING-SW.
069700     PERFORM 2160-SHIFT-MONTH-ENTRY THRU 2160-EXIT
069800         UNTIL MTH-IDX = 1 OR NOT SHIFTING.
069900     MOVE APPT-BREAK-CCYYMM  TO MTH-TBL-CCYYMM-N(MTH-IDX).
070000     MOVE ZERO                TO MTH-TBL-APPOINTMENTS(MTH-IDX).
070100     MOVE ZERO                TO MTH-TBL-REVENUE(MTH-IDX).
070200 2150-EXIT.
070300     EXIT.
070400
070500 2160-SHIFT-MONTH-ENTRY.
070600     MOVE "2160-SHIFT-MONTH-ENTRY" TO PARA-NAME.
070700     IF MTH-TBL-CCYYMM-N(MTH-IDX - 1) < APPT-BREAK-CCYYMM
070800         MOVE "N" TO WS-SHIFTING-SW
070900         GO TO 2160-EXIT
071000     END-IF.
071100     MOVE MONTH-TABLE-ENTRY(MTH-IDX - 1)
071200                          TO MONTH-TABLE-ENTRY(MTH-IDX).
071300     SET MTH-IDX DOWN BY 1.
071400 2160-EXIT.
071500     EXIT.
071600
071700 2200-ACCUM-MONTH-DETAIL.
071800     MOVE "2200-ACCUM-MONTH-DETAIL" TO PARA-NAME.
071900     IF DTL-APPT-ID(DTL-IDX) NOT = APPT-ID
072000         GO TO 2200-EXIT
072100     END-IF.
072200
072300     PERFORM 1150-LOOKUP-SERVICE-COST THRU 1150-EXIT.
072400     MOVE DTL-PRICE-APPL(DTL-IDX) TO WS-LINE-PRICE.
072500     COMPUTE WS-EXT-COST ROUNDED =
072600         WS-LINE-COST * DTL-QUANTITY(DTL-IDX).
072700
072800     IF DTL-IS-PAID(DTL-IDX)
072900         COMPUTE WS-EXT-PRICE ROUNDED =
073000             WS-LINE-PRICE * DTL-QUANTITY(DTL-IDX)
073100         COMPUTE MTH-TBL-REVENUE(MTH-IDX) =
073200             MTH-TBL-REVENUE(MTH-IDX) +
073300             WS-EXT-PRICE - WS-EXT-COST
073400     ELSE
073500         SUBTRACT WS-EXT-COST FROM MTH-TBL-REVENUE(MTH-IDX)
073600     END-IF.
073700 2200-EXIT.
073800     EXIT.
073900
074000 3000-ACCUM-DENTIST-BREAK.
074100     MOVE "3000-ACCUM-DENTIST-BREAK" TO PARA-NAME.
074200     SET DNT-IDX TO 1.
074300     SEARCH ALL DENTIST-TABLE-ENTRY
074400         AT END
074500             MOVE "** DENTIST NOT FOUND ON DENTIST-FILE"
074600                                      TO ABEND-REASON
074700             MOVE APPT-DENTIST-ID TO ACTUAL-VAL
074800             GO TO 1000-ABEND-RTN
074900         WHEN DNT-TBL-DENTIST-ID(DNT-IDX) = APPT-DENTIST-ID
075000             ADD 1 TO DNT-TBL-APPOINTMENTS(DNT-IDX)
075100     END-SEARCH.
075200
075300     IF APPT-STATUS-COMPLETED
075400         PERFORM 3100-ACCUM-DENTIST-DETAIL THRU 3100-EXIT
075500             VARYING DTL-IDX FROM 1 BY 1
075600             UNTIL DTL-IDX > WS-DETAIL-COUNT
075700     END-IF.
075800 3000-EXIT.
075900     EXIT.
076000
076100*  04/05/22 MPK - COMMISSION IS COMPUTED BY SUBPROGRAM COMMCALC
076200*  SO THE ROUNDING RULE (BUSINESS RULE 7) LIVES IN ONE PLACE
076300 3100-ACCUM-DENTIST-DETAIL.
076400     MOVE "3100-ACCUM-DENTIST-DETAIL" TO PARA-NAME.
076500     IF DTL-APPT-ID(DTL-IDX) NOT = APPT-ID
076600         GO TO 3100-EXIT
076700     END-IF.
076800
076900     PERFORM 1150-LOOKUP-SERVICE-COST THRU 1150-EXIT.
077000     MOVE DTL-PRICE-APPL(DTL-IDX) TO WS-LINE-PRICE.
077100     COMPUTE WS-EXT-COST ROUNDED =
077200         WS-LINE-COST * DTL-QUANTITY(DTL-IDX).
077300
077400     IF DTL-IS-PAID(DTL-IDX)
077500         COMPUTE WS-EXT-PRICE ROUNDED =
077600             WS-LINE-PRICE * DTL-QUANTITY(DTL-IDX)
077700         COMPUTE DNT-TBL-REVENUE(DNT-IDX) =
077800             DNT-TBL-REVENUE(DNT-IDX) +
077900             WS-EXT-PRICE - WS-EXT-COST
078000
078100         MOVE WS-LINE-PRICE               TO CALC-UNIT-PRICE
078200         MOVE DTL-QUANTITY(DTL-IDX)        TO CALC-QUANTITY
078300         MOVE DNT-TBL-COMMISSION-PCT(DNT-IDX)
078400                                            TO CALC-COMMISSION-PCT
078500         CALL "COMMCALC" USING COMMISSION-CALC-REC
078600                                WS-CALL-RETURN-CD
078700         ADD CALC-COMMISSION-AMT TO DNT-TBL-COMMISSION(DNT-IDX)
078800     ELSE
078900         SUBTRACT WS-EXT-COST FROM DNT-TBL-REVENUE(DNT-IDX)
079000     END-IF.
079100 3100-EXIT.
079200     EXIT.
079300
079400 9000-PRODUCE-REPORT.
079500     MOVE "9000-PRODUCE-REPORT" TO PARA-NAME.
079600*  BUSINESS RULE 6 - REVENUE IS ONE CLINIC-WIDE SUBTRACTION AT
079700*  THE END, NEVER A PER-LINE PRICE-MINUS-COST
079800     COMPUTE WS-TOTAL-REVENUE =
079900         WS-TOTAL-INVOICING - WS-TOTAL-COST.
080000
080100     WRITE RPT-REC FROM WS-RPT-HDR-LINE
080200         AFTER ADVANCING NEXT-PAGE.
080300     PERFORM 9010-WRITE-CLINIC-SUMMARY THRU 9010-EXIT.
080400     PERFORM 9020-WRITE-MONTH-BREAKDOWN THRU 9020-EXIT.
080500     PERFORM 9030-WRITE-DENTIST-BREAKDOWN THRU 9030-EXIT.
080600 9000-EXIT.
080700     EXIT.
080800
080900 9010-WRITE-CLINIC-SUMMARY.
081000     MOVE "9010-WRITE-CLINIC-SUMMARY" TO PARA-NAME.
081100     WRITE RPT-REC FROM WS-BLANK-LINE.
081200
081300     MOVE "TOTAL PATIENTS"          TO SCNT-LABEL-O.
081400     MOVE WS-TOTAL-PATIENTS         TO SCNT-VALUE-O.
081500     WRITE RPT-REC FROM WS-SUMMARY-COUNT-LINE.
081600
081700     MOVE "TOTAL APPOINTMENTS"      TO SCNT-LABEL-O.
081800     MOVE WS-TOTAL-APPOINTMENTS     TO SCNT-VALUE-O.
081900     WRITE RPT-REC FROM WS-SUMMARY-COUNT-LINE.
082000
082100     MOVE "COMPLETED APPOINTMENTS"  TO SCNT-LABEL-O.
082200     MOVE WS-COMPLETED-APPTS        TO SCNT-VALUE-O.
082300     WRITE RPT-REC FROM WS-SUMMARY-COUNT-LINE.
082400
082500     MOVE "UNPAID APPOINTMENTS"     TO SCNT-LABEL-O.
082600     MOVE WS-UNPAID-APPTS           TO SCNT-VALUE-O.
082700     WRITE RPT-REC FROM WS-SUMMARY-COUNT-LINE.
082800
082900     MOVE "PENDING APPOINTMENTS"    TO SCNT-LABEL-O.
083000     MOVE WS-PENDING-APPTS          TO SCNT-VALUE-O.
083100     WRITE RPT-REC FROM WS-SUMMARY-COUNT-LINE.
083200
083300     MOVE "TOTAL INVOICING"         TO SAMT-LABEL-O.
083400     MOVE WS-TOTAL-INVOICING        TO SAMT-VALUE-O.
083500     WRITE RPT-REC FROM WS-SUMMARY-AMT-LINE.
083600
083700     MOVE "TOTAL COST"              TO SAMT-LABEL-O.
083800     MOVE WS-TOTAL-COST             TO SAMT-VALUE-O.
083900     WRITE RPT-REC FROM WS-SUMMARY-AMT-LINE.
084000
084100     MOVE "TOTAL REVENUE"           TO SAMT-LABEL-O.
084200     MOVE WS-TOTAL-REVENUE          TO SAMT-VALUE-O.
084300     WRITE RPT-REC FROM WS-SUMMARY-AMT-LINE.
084400
084500     MOVE "PENDING PAYMENTS"        TO SAMT-LABEL-O.
084600     MOVE WS-PENDING-PAYMENTS       TO SAMT-VALUE-O.
084700     WRITE RPT-REC FROM WS-SUMMARY-AMT-LINE.
084800
084900     WRITE RPT-REC FROM WS-BLANK-LINE.
085000 9010-EXIT.
085100     EXIT.
085200
085300 9020-WRITE-MONTH-BREAKDOWN.
085400     MOVE "9020-WRITE-MONTH-BREAKDOWN" TO PARA-NAME.
085500     WRITE RPT-REC FROM WS-MONTH-HDR-LINE.
085600     PERFORM 9025-WRITE-MONTH-LINE THRU 9025-EXIT
085700         VARYING MTH-IDX FROM 1 BY 1
085800         UNTIL MTH-IDX > MONTH-TABLE-COUNT.
085900     WRITE RPT-REC FROM WS-BLANK-LINE.
086000 9020-EXIT.
086100     EXIT.
086200
086300 9025-WRITE-MONTH-LINE.
086400     MOVE "9025-WRITE-MONTH-LINE" TO PARA-NAME.
086500     MOVE MTH-TBL-CCYY(MTH-IDX)         TO MDTL-CCYY-O.
086600     MOVE MTH-TBL-MM(MTH-IDX)           TO MDTL-MM-O.
086700     MOVE MTH-TBL-APPOINTMENTS(MTH-IDX) TO MDTL-APPTS-O.
086800     MOVE MTH-TBL-REVENUE(MTH-IDX)      TO MDTL-REVENUE-O.
086900     WRITE RPT-REC FROM WS-MONTH-DETAIL-LINE.
087000 9025-EXIT.
087100     EXIT.
087200
087300 9030-WRITE-DENTIST-BREAKDOWN.
087400     MOVE "9030-WRITE-DENTIST-BREAKDOWN" TO PARA-NAME.
087500     WRITE RPT-REC FROM WS-DENTIST-HDR-LINE.
087600     PERFORM 9035-WRITE-DENTIST-LINE THRU 9035-EXIT
087700         VARYING DNT-IDX FROM 1 BY 1
087800         UNTIL DNT-IDX > WS-DENTIST-COUNT.
087900 9030-EXIT.
088000     EXIT.
088100
088200 9035-WRITE-DENTIST-LINE.
088300     MOVE "9035-WRITE-DENTIST-LINE" TO PARA-NAME.
088400*  ONLY DENTISTS ACTUALLY PRESENT IN THE FILTERED APPOINTMENT
088500*  SET GET A ROW - SKIP ANY DENTIST-FILE ENTRY WITH NO VISITS
088600     IF DNT-TBL-APPOINTMENTS(DNT-IDX) = ZERO
088700         GO TO 9035-EXIT
088800     END-IF.
088900     MOVE DNT-TBL-DENTIST-ID(DNT-IDX)   TO DDTL-DENTIST-ID-O.
089000     MOVE DNT-TBL-USER-NAME(DNT-IDX)    TO DDTL-DENTIST-NAME-O.
089100     MOVE DNT-TBL-APPOINTMENTS(DNT-IDX) TO DDTL-APPTS-O.
089200     MOVE DNT-TBL-REVENUE(DNT-IDX)      TO DDTL-REVENUE-O.
089300     MOVE DNT-TBL-COMMISSION(DNT-IDX)   TO DDTL-COMMISSION-O.
089400     WRITE RPT-REC FROM WS-DENTIST-DETAIL-LINE.
089500 9035-EXIT.
089600     EXIT.
089700
089800 9900-CLOSE-FILES.
089900     MOVE "9900-CLOSE-FILES" TO PARA-NAME.
090000     CLOSE APPOINTMENT-FILE, DASHBOARD-REPORT-FILE.
090100     DISPLAY "******** NORMAL END OF JOB DASHSTAT ********".
090200 9900-EXIT.
090300     EXIT.
090400
090500 1000-ABEND-RTN.
090600     MOVE PARA-NAME TO ABEND-PARA-NAME.
090700     WRITE RPT-REC FROM ABEND-REC.
090800     PERFORM 9900-CLOSE-FILES THRU 9900-EXIT.
090900     DISPLAY "*** ABNORMAL END OF JOB-DASHSTAT ***" UPON CONSOLE.
091000     DIVIDE ZERO-VAL INTO ONE-VAL.
