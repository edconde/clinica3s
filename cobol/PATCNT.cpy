000100******************************************************************
000200***** PATCNT    -- PATIENT-FILE RECORD LAYOUT
000300*****
000400***** DASHSTAT ONLY NEEDS THE RECORD COUNT OFF THIS FILE FOR THE
000500***** CLINIC SUMMARY'S TOTAL-PATIENTS LINE -- THE FULL PATIENT
000600***** DEMOGRAPHIC LAYOUT LIVES IN THE ON-LINE SYSTEM, NOT HERE.
000700***** 2016-09-19  MPK  ORIGINAL
000800******************************************************************
000900 01  DASH-PATIENT-REC.
001000     05  PATIENT-ID              PIC 9(9).
001100     05  PATIENT-NAME            PIC X(100).
001200     05  FILLER                  PIC X(11).
