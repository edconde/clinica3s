000100******************************************************************
000200***** APDTLREC  -- APPOINTMENT-DETAIL-FILE RECORD LAYOUT
000300*****
000400***** ONE RECORD PER SERVICE LINE ITEM RENDERED DURING A VISIT --
000500***** 1 TO N DETAIL RECORDS PER APPOINTMENT, JOINED BACK TO
000600***** APPOINTMENT-FILE ON DETAIL-APPT-ID = APPT-ID.  DETAIL-
000700***** PRICE-APPL IS THE PRICE ACTUALLY CHARGED AT BOOKING TIME,
000800***** NOT TODAY'S CATALOG PRICE -- NEVER RE-PRICE FROM SVCCAT.
000900***** 2016-09-19  MPK  ORIGINAL
001000***** 2020-06-30  MPK  ADDED DETAIL-PAID-FLAG SO DASHSTAT DIDN'T
001100*****                  HAVE TO RE-DERIVE PAID/UNPAID FROM THE
001200*****                  PAYMENT DATE EVERY TIME - TICKET CLNC-204
001300******************************************************************
001400 01  DASH-DETAIL-REC.
001500     05  DETAIL-ID               PIC 9(9).
001600     05  DETAIL-APPT-ID          PIC 9(9).
001700     05  DETAIL-SERVICE-ID       PIC 9(9).
001800     05  DETAIL-QUANTITY         PIC 9(4).
001900     05  DETAIL-PRICE-APPL       PIC S9(7)V9(2) USAGE COMP-3.
002000     05  DETAIL-PAID-FLAG        PIC X(1).
002100         88  DETAIL-IS-PAID          VALUE "Y".
002200         88  DETAIL-NOT-PAID         VALUE "N", SPACE.
002300     05  DETAIL-PAYMENT-DT.
002400         10  DETAIL-PMT-CCYY     PIC 9(4).
002500         10  DETAIL-PMT-MM       PIC 9(2).
002600         10  DETAIL-PMT-DD       PIC 9(2).
002700     05  DETAIL-PAYMENT-DT-N REDEFINES DETAIL-PAYMENT-DT
002800                                 PIC 9(8).
002900     05  FILLER                  PIC X(12).
