000100******************************************************************
000200* DCLGEN TABLE(CLINICA3S.DENTIST)                                *
000300*        LIBRARY(CLNC3S.TEST.COPYLIB(DENTIST))                   *
000400*        ACTION(REPLACE)                                         *
000500*        LANGUAGE(COBOL)                                         *
000600*        QUOTE                                                   *
000700*        DBCSDELIM(NO)                                           *
000800* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS   *
000900******************************************************************
001000* 2011-04-06  RTB  ORIGINAL DCLGEN FOR DENTIST LOOKUP TABLE
001100* 2016-09-19  MPK  RENAMED FROM PROVIDER TO DENTIST PER SCHEMA
001200*                  MIGRATION REQUEST DBA-4471
001300     EXEC SQL DECLARE CLINICA3S.DENTIST TABLE
001400     ( DENTIST_ID                     INTEGER NOT NULL,
001500       DENTIST_LICENSE_NO             CHAR(20) NOT NULL,
001600       DENTIST_COMMISSION_PCT         DECIMAL(5, 2),
001700       DENTIST_USER_NAME              CHAR(100) NOT NULL
001800     ) END-EXEC.
001900******************************************************************
002000* COBOL DECLARATION FOR TABLE CLINICA3S.DENTIST                  *
002100* SMALL LOOKUP TABLE -- LOADED WHOLE INTO WORKING-STORAGE AND    *
002200* RESOLVED BY SEARCH ALL ON DENT-DENTIST-ID.  THE SAME TABLE     *
002300* ENTRIES DOUBLE AS THE DENTIST-BREAKDOWN ACCUMULATOR ROW --     *
002400* SEE DASHSTAT PARAGRAPH 0200-LOAD-DENTIST-TABLE.                *
002500******************************************************************
002600 01  DCLDENTIST.
002700     10 DENT-DENTIST-ID           PIC 9(9).
002800     10 DENT-LICENSE-NO           PIC X(20).
002900     10 DENT-COMMISSION-PCT       PIC S9(3)V9(2) USAGE COMP-3.
003000     10 DENT-USER-NAME            PIC X(100).
003100     10 FILLER                    PIC X(08).
003200******************************************************************
003300* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 4       *
003400******************************************************************
