000100******************************************************************
000200***** APPTREC   -- APPOINTMENT-FILE RECORD LAYOUT
000300*****
000400***** THIS FILE IS PRODUCED NIGHTLY FROM THE FRONT-DESK
000500***** SCHEDULING SYSTEM.  IT CONSISTS OF ONE RECORD PER CLINIC
000600***** VISIT -- PAST, PRESENT, OR SCHEDULED.  APPT-STATUS COMES
000700***** OVER AS ONE OF PENDING / COMPLETED / NO_SHOW.  THE FILE IS
000800***** NOT SORTED BY ANY PARTICULAR KEY -- DASHSTAT PROCESSES IT
000900***** TOP TO BOTTOM.
001000***** 2016-09-19  MPK  ORIGINAL, REPLACES OLD SPREADSHEET EXPORT
001100***** 2019-02-11  MPK  ADDED APPT-VISIT-CCYYMM REDEFINES FOR THE
001200*****                  MONTHLY BREAKDOWN CONTROL BREAK - TICKET
001300*****                  CLNC-118
001400******************************************************************
001500 01  DASH-APPOINTMENT-REC.
001600     05  APPT-ID                 PIC 9(9).
001700     05  APPT-DATETIME.
001800         10  APPT-VISIT-DATE.
001900             15  APPT-VISIT-CCYY PIC 9(4).
002000             15  APPT-VISIT-MM   PIC 9(2).
002100             15  APPT-VISIT-DD   PIC 9(2).
002200         10  APPT-VISIT-TIME.
002300             15  APPT-VISIT-HH   PIC 9(2).
002400             15  APPT-VISIT-MI   PIC 9(2).
002500     05  APPT-VISIT-DATE-N REDEFINES APPT-VISIT-DATE
002600                                 PIC 9(8).
002700     05  APPT-VISIT-CCYYMM REDEFINES APPT-VISIT-DATE.
002800         10  APPT-BREAK-CCYYMM   PIC 9(6).
002900         10  FILLER              PIC 9(2).
003000     05  APPT-STATUS             PIC X(9).
003100         88  APPT-STATUS-PENDING     VALUE "PENDING  ".
003200         88  APPT-STATUS-COMPLETED   VALUE "COMPLETED".
003300         88  APPT-STATUS-NO-SHOW     VALUE "NO_SHOW  ".
003400         88  APPT-STATUS-VALID
003500                VALUES "PENDING  ", "COMPLETED", "NO_SHOW  ".
003600     05  APPT-TOTAL-AMT          PIC S9(7)V9(2) USAGE COMP-3.
003700     05  APPT-PATIENT-ID         PIC 9(9).
003800     05  APPT-DENTIST-ID         PIC 9(9).
003900     05  FILLER                  PIC X(15).
