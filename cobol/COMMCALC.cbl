000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  COMMCALC.
000400 AUTHOR. M. PRUITT.
000500 INSTALLATION. CLINICA3S DATA PROCESSING.
000600 DATE-WRITTEN. 08/14/89.
000700 DATE-COMPILED. 08/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM COMPUTES THE COMMISSION OWED A
001300*          DENTIST ON A SINGLE PAID, COMPLETED APPOINTMENT-
001400*          DETAIL LINE.  IT IS CALLED ONCE PER PAID DETAIL LINE
001500*          FROM DASHSTAT PARAGRAPH 3000-ACCUM-DENTIST-BREAK.
001600*
001700*          COMMISSION = (UNIT PRICE * QUANTITY) *
001800*                        COMMISSION-RATE / 100, ROUNDED TO THE
001900*                        NEAREST CENT.
002000*
002100*          A NULL OR MISSING COMMISSION RATE (ZERO) YIELDS A
002200*          ZERO COMMISSION -- NO SPECIAL-CASING NEEDED, THE
002300*          ARITHMETIC ALREADY GIVES ZERO.
002400*
002500******************************************************************
002600*CHANGE-LOG.
002700*----------------------------------------------------------------
002800* 08/14/89  RTB  ORIGINAL - WROTE AS CLCLBCST, THE HOSPITAL
002900*                LAB/EQUIPMENT NET-PATIENT-COST ROUTINE
003000* 11/02/91  RTB  ADDED EQUIPMENT-CHARGE BRANCH (200-CALC-EQUIP)
003100* 03/09/94  KJF  FIXED 0CB ABEND WHEN PATIENT-COPAY WAS ZERO
003200* 02/04/97  KJF  REVIEWED FOR YEAR-2000 READINESS - NO DATE
003300*                FIELDS IN THIS ROUTINE, NO CHANGES REQUIRED
003400* 04/17/99  KJF  Y2K CERTIFICATION SIGN-OFF - TICKET Y2K-0331
003500* 09/19/16  MPK  REPURPOSED FOR CLINICA3S DASHBOARD PROJECT -
003600*                RENAMED CLCLBCST TO COMMCALC, DROPPED THE LAB/
003700*                EQUIPMENT COST BRANCHES, ADDED DENTIST COMMISSION
003800*                CALCULATION IN THEIR PLACE - TICKET CLNC-071
003900* 06/30/20  MPK  ROUNDED THE COMPUTE PER FINANCE REQUEST - HALF
004000*                CENTS WERE BEING TRUNCATED, NOT ROUNDED -
004100*                TICKET CLNC-205
004200* 11/03/23  DRO  NO-OP COMMISSION WHEN RATE IS ZERO WAS ALREADY
004300*                CORRECT BY CONSTRUCTION - ADDED THIS REMARK
004400*                AFTER AN AUDIT QUESTION, NO CODE CHANGE
004500******************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300
005400 DATA DIVISION.
005500 WORKING-STORAGE SECTION.
005600 01  MISC-FIELDS.
005700     05 WS-EXTENDED-PRICE           PIC S9(9)V99 COMP-3.
005800*    11/03/23 DRO - RAW-BYTE VIEW FOR TSO DUMP REVIEW WHEN
005900*    AN AUDIT QUESTIONS A COMMISSION FIGURE - CLNC-260
006000     05  WS-EXTENDED-PRICE-X REDEFINES
006100                 WS-EXTENDED-PRICE   PIC X(06).
006200     05  FILLER                      PIC X(04).
006300
006400 LINKAGE SECTION.
006500 01  COMMISSION-CALC-REC.
006600     05  CALC-UNIT-PRICE             PIC S9(7)V99 COMP-3.
006700     05  CALC-UNIT-PRICE-X REDEFINES
006800                 CALC-UNIT-PRICE     PIC X(05).
006900     05  CALC-QUANTITY               PIC 9(4).
007000     05  CALC-COMMISSION-PCT         PIC S9(3)V99 COMP-3.
007100     05  CALC-COMMISSION-AMT         PIC S9(7)V99 COMP-3.
007200     05  CALC-COMMISSION-AMT-X REDEFINES
007300                 CALC-COMMISSION-AMT PIC X(05).
007400     05  FILLER                      PIC X(04).
007500
007600 01  RETURN-CD                       PIC 9(4) COMP.
007700
007800 PROCEDURE DIVISION USING COMMISSION-CALC-REC, RETURN-CD.
007900
008000 0100-CALC-COMMISSION.
008100     COMPUTE WS-EXTENDED-PRICE ROUNDED =
008200         CALC-UNIT-PRICE * CALC-QUANTITY.
008300
008400     COMPUTE CALC-COMMISSION-AMT ROUNDED =
008500         (WS-EXTENDED-PRICE * CALC-COMMISSION-PCT) / 100.
008600
008700     MOVE ZERO TO RETURN-CD.
008800     GOBACK.
