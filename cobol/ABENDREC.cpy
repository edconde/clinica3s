000100******************************************************************
000200* ABENDREC   -- STANDARD ABEND-TRACE WORKING-STORAGE, COPIED    *
000300*               INTO EVERY CLINICA3S BATCH PROGRAM SO A DUMP     *
000400*               LINE ALWAYS CARRIES THE FAILING PARAGRAPH NAME,  *
000500*               THE REASON, AND WHAT WAS EXPECTED VS. FOUND.     *
000600* 2011-04-06  RTB  ORIGINAL, LIFTED FROM THE HOSPITAL SHOP'S     *
000700*                  OWN COPYBOOK OF THE SAME NAME                 *
000800* 2016-09-19  MPK  WIDENED ABEND-REASON TO 60 - "OUT OF BALANCE" *
000900*                  MESSAGES WERE TRUNCATING                      *
001000******************************************************************
001100 01  PARA-NAME                   PIC X(30) VALUE SPACES.
001200
001300*  DIVIDE ZERO-VAL INTO ONE-VAL FORCES A 0C7/SIZE-ERROR ABEND SO
001400*  THE JOB STEP COMES BACK NON-ZERO WHEN 1000-ABEND-RTN FIRES
001500 01  ZERO-VAL                    PIC S9(4) COMP VALUE ZERO.
001600 01  ONE-VAL                     PIC S9(4) COMP VALUE 1.
001700
001800 01  ABEND-REC.
001900     05  FILLER                  PIC X(1) VALUE "*".
002000     05  ABEND-PARA-NAME         PIC X(30).
002100     05  FILLER                  PIC X(1) VALUE SPACE.
002200     05  ABEND-REASON            PIC X(60).
002300     05  FILLER                  PIC X(1) VALUE SPACE.
002400     05  EXPECTED-VAL            PIC X(10).
002500     05  FILLER                  PIC X(1) VALUE SPACE.
002600     05  ACTUAL-VAL              PIC X(10).
002700     05  FILLER                  PIC X(15) VALUE SPACES.
