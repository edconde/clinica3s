000100******************************************************************
000200* DCLGEN TABLE(CLINICA3S.SERVICE)                                *
000300*        LIBRARY(CLNC3S.TEST.COPYLIB(SVCCAT))                    *
000400*        ACTION(REPLACE)                                         *
000500*        LANGUAGE(COBOL)                                         *
000600*        QUOTE                                                   *
000700*        DBCSDELIM(NO)                                           *
000800* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS   *
000900******************************************************************
001000* 2011-04-06  RTB  ORIGINAL DCLGEN FOR CATALOG LOOKUP TABLE
001100* 1999-01-07  RTB  Y2K - NO DATE FIELDS ON THIS TABLE, NO CHANGE
001200* 2016-09-19  MPK  ADDED SVC-SPECIALTY-ID FOR SPECIALTY REPORTING
001300     EXEC SQL DECLARE CLINICA3S.SERVICE TABLE
001400     ( SERVICE_ID                     INTEGER NOT NULL,
001500       SERVICE_NAME                   CHAR(60) NOT NULL,
001600       SERVICE_STD_COST               DECIMAL(9, 2) NOT NULL,
001700       SERVICE_LIST_PRICE             DECIMAL(9, 2) NOT NULL,
001800       SERVICE_SPECIALTY_ID           INTEGER
001900     ) END-EXEC.
002000******************************************************************
002100* COBOL DECLARATION FOR TABLE CLINICA3S.SERVICE                  *
002200* THIS TABLE IS SMALL ENOUGH TO BE LOADED WHOLE INTO A           *
002300* WORKING-STORAGE OCCURS TABLE AND RESOLVED BY SEARCH ALL --     *
002400* SEE DASHSTAT PARAGRAPH 0100-LOAD-SERVICE-TABLE.                *
002500******************************************************************
002600 01  DCLSERVICE-CAT.
002700     10 SVC-SERVICE-ID            PIC 9(9).
002800     10 SVC-SERVICE-NAME          PIC X(60).
002900     10 SVC-STD-COST              PIC S9(7)V9(2) USAGE COMP-3.
003000     10 SVC-LIST-PRICE            PIC S9(7)V9(2) USAGE COMP-3.
003100     10 SVC-SPECIALTY-ID          PIC 9(9).
003200     10 FILLER                    PIC X(10).
003300******************************************************************
003400* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 5       *
003500******************************************************************
